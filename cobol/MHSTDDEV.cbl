000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MHSTDDEV.
000400 AUTHOR. R TANAKA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/84.
000700 DATE-COMPILED. 04/11/84.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CALLED BY MHANMLYS ONCE FOR TEMPERATURE AND ONCE FOR
001300*    VIBRATION AFTER THE WINDOW HAS BEEN SUMMED.  GIVEN THE
001400*    READING COUNT, THE RUNNING SUM AND THE RUNNING SUM OF
001500*    SQUARES, RETURNS THE WINDOW MEAN AND THE *SAMPLE*
001600*    STANDARD DEVIATION (DIVISOR N-1) - PER THE SHOP STANDARD
001700*    FOR SENSOR-WINDOW STATISTICS, NOT A TEXTBOOK POPULATION
001800*    STDDEV.
001900*
002000*    CALLER MUST NOT CALL THIS WITH N LESS THAN 2 - MHANMLYS
002100*    ONLY GETS HERE AFTER THE MIN-DATA-POINTS GATE, SO N-1
002200*    CANNOT BE ZERO.
002300*
002400*    THIS COMPILER HAS NO SQRT INTRINSIC, SO 200-NEWTON-STEP
002500*    BELOW GRINDS OUT THE SQUARE ROOT BY HAND THE SAME WAY
002600*    OTHER MH- JOBS HAND-ROLL ARITHMETIC THE COMPILER WON'T
002700*    PROVIDE - A HANDFUL OF NEWTON-RAPHSON PASSES CONVERGE
002750*    WELL INSIDE THE FOUR DECIMAL PLACES WE NEED.
002800*
002900******************************************************************
003000* CHANGE LOG
003100*    04/11/84  RWT  TICKET MH-0014  INITIAL VERSION
003200*    05/02/84  RWT  TICKET MH-0019  GUARD NEGATIVE VARIANCE FROM
003300*                   PACKED-DECIMAL ROUNDING ON A NEAR-ZERO SPREAD
003400*    05/14/84  RWT  TICKET MH-0022  REPLACED BORROWED SQRT
003500*                   FUNCTION CALL WITH A HAND-ROLLED NEWTON LOOP
003600*                   AFTER SHOP STANDARDS REVIEW FLAGGED INTRINSIC
003700*                   FUNCTIONS AS OFF-LIMITS ON THIS PLATFORM
003750*    11/12/98  RWT  TICKET MH-0031  Y2K READINESS AUDIT - THIS
003760*                   PROGRAM HAS NO DATE FIELDS OF ITS OWN, NO
003770*                   CHANGE NEEDED, LOGGED FOR THE COMPLIANCE FILE
003780*    07/08/03  KMT  TICKET MH-0044  WIDENED WS-SQRT-ITERATIONS
003790*                   88-LEVEL CEILING AFTER A LOW-SPREAD WINDOW ON
003795*                   THE NIGHT SHIFT RAN PAST THE OLD RETRY COUNT
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  MISC-FIELDS.
005000     05  WS-VARIANCE                PIC S9(7)V9(6) COMP-3.
005010*    RAW-BYTE VIEW FOR AN ABEND DUMP - SAME HOUSE HABIT EVERY
005020*    MH- JOB USES OF CARRYING AN ALPHA OVERLAY OF PACKED WORK
005025*    FIELDS.
005030 01  MISC-FIELDS-ALPHA REDEFINES MISC-FIELDS.
005040     05  MISC-FIELDS-ALPHA-VIEW     PIC X(07).
005100
005200 01  SQRT-WORK-AREA.
005300     05  WS-SQRT-RADICAND           PIC S9(7)V9(6) COMP-3.
005400     05  WS-SQRT-GUESS              PIC S9(7)V9(6) COMP-3.
005500     05  WS-SQRT-PREV-GUESS         PIC S9(7)V9(6) COMP-3.
005600     05  WS-SQRT-DIFF               PIC S9(7)V9(6) COMP-3.
005700     05  WS-SQRT-ITERATIONS         PIC 9(2) COMP.
005800         88  WS-SQRT-TOO-MANY-TRIES VALUE 20 THRU 99.
005810*    SAME RAW-BYTE DUMP TRICK FOR THE NEWTON WORK AREA.
005820 01  SQRT-WORK-AREA-ALPHA REDEFINES SQRT-WORK-AREA.
005830     05  SQRT-WORK-ALPHA-VIEW       PIC X(30).
005900
006000 LINKAGE SECTION.
006100 01  STDDEV-CALC-REC.
006200     05  SD-READING-COUNT           PIC 9(5) COMP.
006300     05  SD-SUM                     PIC S9(9)V9(4) COMP-3.
006400     05  SD-SUM-OF-SQUARES          PIC S9(9)V9(4) COMP-3.
006500     05  SD-MEAN                    PIC S9(3)V9(4) COMP-3.
006600     05  SD-STD-DEV                 PIC S9(3)V9(4) COMP-3.
006610*    SAME RAW-BYTE DUMP TRICK FOR THE RETURN PARAMETER AREA.
006620 01  STDDEV-CALC-REC-ALPHA REDEFINES STDDEV-CALC-REC.
006630     05  STDDEV-CALC-ALPHA-VIEW     PIC X(26).
006700
006800 01  RETURN-CD                      PIC 9(4) COMP.
006900
007000 PROCEDURE DIVISION USING STDDEV-CALC-REC, RETURN-CD.
007100     COMPUTE SD-MEAN ROUNDED =
007200             SD-SUM / SD-READING-COUNT.
007300
007400     COMPUTE WS-VARIANCE ROUNDED =
007500             (SD-SUM-OF-SQUARES -
007600              (SD-READING-COUNT * SD-MEAN * SD-MEAN))
007700              / (SD-READING-COUNT - 1).
007800
007900*    PACKED ROUNDING CAN LEAVE A HAIRLINE NEGATIVE VARIANCE
008000*    WHEN THE WINDOW HAS NO REAL SPREAD - TREAT THAT THE SAME
008100*    AS ZERO SPREAD RATHER THAN FEED A NEGATIVE RADICAND TO
008200*    100-CALC-SQUARE-ROOT.                          RWT 04/18/84
008300     IF WS-VARIANCE NOT > 0
008400         MOVE ZERO TO SD-STD-DEV
008500     ELSE
008600         MOVE WS-VARIANCE TO WS-SQRT-RADICAND
008700         PERFORM 100-CALC-SQUARE-ROOT THRU 100-EXIT
008800         MOVE WS-SQRT-GUESS TO SD-STD-DEV.
008900
009000     MOVE ZERO TO RETURN-CD.
009100     GOBACK.
009200
009300 100-CALC-SQUARE-ROOT.
009400*    NEWTON-RAPHSON: GUESS(K+1) = ( GUESS(K) + X / GUESS(K) ) / 2
009500*    SEEDED WITH THE RADICAND ITSELF, WHICH CONVERGES IN WELL
009600*    UNDER 20 PASSES FOR ANY SPREAD THIS PROGRAM WILL EVER SEE.
009700     MOVE WS-SQRT-RADICAND TO WS-SQRT-GUESS.
009750     MOVE ZERO TO WS-SQRT-ITERATIONS.
009760     MOVE 999999 TO WS-SQRT-DIFF.
009900     PERFORM 150-NEWTON-STEP THRU 150-EXIT
010000             UNTIL WS-SQRT-DIFF < .0001 AND WS-SQRT-DIFF > -.0001
010100             OR WS-SQRT-TOO-MANY-TRIES.
010200 100-EXIT.
010300     EXIT.
010400
010500 150-NEWTON-STEP.
010600     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV-GUESS.
010700     COMPUTE WS-SQRT-GUESS ROUNDED =
010800             (WS-SQRT-GUESS + (WS-SQRT-RADICAND / WS-SQRT-GUESS))
010900             / 2.
011000     COMPUTE WS-SQRT-DIFF = WS-SQRT-GUESS - WS-SQRT-PREV-GUESS.
011100     ADD 1 TO WS-SQRT-ITERATIONS.
011200 150-EXIT.
011300     EXIT.
