000100******************************************************************
000200*    COPYBOOK     MHANOMLY                                       *
000300*    ONE DETECTED ANOMALY - WRITTEN BY MHANMLYS TO ANOMLOUT      *
000400*    FOR EACH THRESHOLD OR STATISTICAL BREACH FOUND DURING A     *
000500*    MACHINE'S RUN.  A SINGLE READING CAN PRODUCE UP TO TWO      *
000600*    ROWS PER METRIC - ONE FROM THE FIXED-LIMIT PASS, ONE FROM   *
000700*    THE Z-SCORE PASS - THEY ARE NOT DE-DUPED.       RWT 04/11/84*
000800******************************************************************
000900 01  MH-ANOMALY-REC.
001000     05  MH-ANOM-TYPE               PIC X(11).
001100         88  MH-ANOM-IS-TEMPERATURE     VALUE 'TEMPERATURE'.
001200         88  MH-ANOM-IS-VIBRATION       VALUE 'VIBRATION'.
001300     05  MH-ANOM-SEVERITY           PIC X(8).
001400         88  MH-ANOM-IS-WARNING         VALUE 'WARNING'.
001500         88  MH-ANOM-IS-CRITICAL        VALUE 'CRITICAL'.
001600     05  MH-ANOM-VALUE              PIC S9(3)V9(4) COMP-3.
001700     05  MH-ANOM-THRESHOLD          PIC S9(3)V9(4) COMP-3.
001800     05  MH-ANOM-DETECTED-AT        PIC X(19).
001900     05  FILLER                     PIC X(4).
