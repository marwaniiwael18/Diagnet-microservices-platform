000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MHVALDAT.
000300 AUTHOR. R TANAKA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/15/84.
000600 DATE-COMPILED. 04/15/84.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE ADMIT/REJECT GATE THAT SITS IN
001300*          FRONT OF THE READING TIME-SERIES.  EVERY INCOMING
001400*          READING ON READNGIN IS CHECKED AGAINST THE THREE
001500*          CROSS-FIELD RULES BELOW, IN ORDER, BEFORE IT IS
001600*          ALLOWED ONTO ADMITOUT.  A REJECTED READING IS JUST
001700*          DROPPED - THERE IS NO REJECT FILE, ONLY A COUNT ON
001800*          THE END-OF-JOB DISPLAY.
001900*
002000*          THIS PROGRAM DOES NOT LOOK AT MORE THAN ONE READING
002100*          AT A TIME - IT IS A PER-RECORD GATE, NOT A WINDOW
002200*          ANALYSIS LIKE MHANMLYS.
002300*
002400******************************************************************
002500
002600          INPUT FILE              -   READNGIN (CANDIDATE
002700                                       READINGS, ONE PER LINE,
002800                                       UNSORTED - THIS PROGRAM
002900                                       DOES NOT CARE ABOUT ORDER)
003000
003100          OUTPUT FILE             -   ADMITOUT (READINGS THAT
003200                                       PASSED THE GATE)
003300
003400          DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700* CHANGE LOG
003800*    04/15/84  RWT  TICKET MH-0015  INITIAL VERSION
003900*    04/22/84  RWT  TICKET MH-0018  RULE 1 WAS REJECTING ON
004000*                   TEMPERATURE >= 50.00 *AND* VIBRATION >= .5000
004100*                   - SHOULD BE OR, FIXED IN 300-RULE-ONE-ERROR
004200*    11/12/98  RWT  TICKET MH-0031  Y2K READINESS AUDIT OF ALL
004300*                   MH- JOBS' DATE FIELDS - WS-DATE WAS ALREADY A
004400*                   4-DIGIT ACCEPT, NO CHANGE NEEDED, LOGGED FOR
004500*                   THE CENTURY-DATE COMPLIANCE FILE
004600*    11/04/00  KMT  TICKET MH-0035  RULE 3 NOW DISPLAYS THE
004700*                   MACHINE-ID AND TIMESTAMP WITH THE UNUSUAL-
004800*                   COMBINATION MESSAGE - OPS ASKED FOR IT TO BE
004900*                   ABLE TO TRACE WHICH READING TRIPPED IT
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT READNGIN
006500     ASSIGN TO UT-S-READNGIN
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS IFCODE.
006800
006900     SELECT ADMITOUT
007000     ASSIGN TO UT-S-ADMITOUT
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 130 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(130).
008300
008400****** ONE CANDIDATE READING PER RECORD - MAY ARRIVE IN THE
008500****** CURRENT UPPERCASE FEED VOCABULARY (RUNNING/IDLE/WARNING/
008600****** CRITICAL) OR THE LEGACY LOWERCASE FEED VOCABULARY
008700****** (running/idle/error/maintenance) - MH-STATUS IS TESTED
008750****** AS-IS, NO CASE-FOLDING EITHER WAY
008800 FD  READNGIN
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 100 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS MH-READING-REC-I.
009400 01  MH-READING-REC-I                PIC X(100).
009500
009600****** READINGS THAT PASSED ALL THREE RULES - SAME SHAPE AS THE
009700****** INPUT, UNCHANGED, JUST A NARROWER STREAM
009800 FD  ADMITOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 100 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS MH-READING-REC-O.
010400 01  MH-READING-REC-O                PIC X(100).
010500
010600 WORKING-STORAGE SECTION.
010700
010800 01  FILE-STATUS-CODES.
010900     05  IFCODE                     PIC X(2).
011000         88  CODE-READ                  VALUE SPACES.
011200     05  OFCODE                     PIC X(2).
011300         88  CODE-WRITE                 VALUE SPACES.
011400
011500** QSAM FILE - TYPED OVERLAY OF MH-READING-REC-I/MH-READING-REC-O
011600 01  MH-READING-REC.
011700     COPY MHREADNG.
011800
011900 01  MH-CONSTANTS.
012000     05  MH-RULE1-TEMP-FLOOR        PIC S9(3)V9(2) COMP-3
012100                                    VALUE +50.00.
012200     05  MH-RULE1-VIB-FLOOR         PIC S9(1)V9(4) COMP-3
012300                                    VALUE +.5000.
012400     05  MH-RULE2-TEMP-CEILING      PIC S9(3)V9(2) COMP-3
012500                                    VALUE +80.00.
012600     05  MH-RULE3-VIB-FLOOR         PIC S9(1)V9(4) COMP-3
012700                                    VALUE +.8000.
012800     05  MH-RULE3-TEMP-CEILING      PIC S9(3)V9(2) COMP-3
012900                                    VALUE +40.00.
012910*    RAW-BYTE VIEW OF THE GATE CONSTANTS FOR AN ABEND DUMP -
012920*    SAME TRICK AS MHANMLYS' MH-READING-TAB-ALPHA.   RWT 04/15/84
012930 01  MH-CONSTANTS-ALPHA REDEFINES MH-CONSTANTS.
012940     05  MH-CONSTANTS-ALPHA-VIEW    PIC X(15).
013000
013100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013200     05  WS-RECORDS-READ            PIC 9(7) COMP.
013300     05  WS-RECORDS-ADMITTED        PIC 9(7) COMP.
013400     05  WS-RECORDS-REJECTED        PIC 9(7) COMP.
013500     05  WS-UNUSUAL-COMBO-COUNT     PIC 9(7) COMP.
013510*    EDIT VIEW OF THE REJECT COUNT FOR THE END-OF-JOB DISPLAY -
013520*    SAME TRICK AS MHANMLYS' WS-HEALTH-SCORE-EDIT.   RWT 04/15/84
013530 01  WS-REJECT-COUNT-EDIT REDEFINES WS-RECORDS-REJECTED
013540                          PIC 9(7).
013700
013800 77  MORE-DATA-SW                   PIC X(01) VALUE "Y".
013810     88  NO-MORE-DATA                   VALUE "N".
013900 77  REJECT-SW                      PIC X(01) VALUE "N".
013910     88  READING-IS-REJECTED            VALUE "Y".
014000 77  PARA-NAME                      PIC X(20) VALUE SPACES.
014200
014300 01  MISC-WS-FLDS.
014500     05  WS-DATE                    PIC 9(6).
014510*    BROKEN-OUT VIEW OF THE RUN DATE - SAME YY/MM/DD SPLIT
014520*    EVERY MH- DAILY JOB HAS USED SINCE THE 1980'S.
014530     05  WS-DATE-PARTS REDEFINES WS-DATE.
014540         10  WS-DATE-YY             PIC 9(2).
014550         10  WS-DATE-MM             PIC 9(2).
014560         10  WS-DATE-DD             PIC 9(2).
014600
014700 COPY MHABEND.
014800
014900 LINKAGE SECTION.
015000
015100 PROCEDURE DIVISION.
015200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015300     PERFORM 100-MAINLINE THRU 100-EXIT
015400             UNTIL NO-MORE-DATA.
015500     PERFORM 999-CLEANUP THRU 999-EXIT.
015600     MOVE +0 TO RETURN-CODE.
015700     GOBACK.
015800
015900 000-HOUSEKEEPING.
016000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016100     DISPLAY "******** BEGIN JOB MHVALDAT ********".
016200     ACCEPT  WS-DATE FROM DATE.
016300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016500     PERFORM 900-READ-INCOMING THRU 900-EXIT.
016600 000-EXIT.
016700     EXIT.
016800
016900 100-MAINLINE.
017000     MOVE "100-MAINLINE" TO PARA-NAME.
017100     ADD 1 TO WS-RECORDS-READ.
017200     MOVE "N" TO REJECT-SW.
017300     PERFORM 300-VALIDATE-READING THRU 300-EXIT.
017400     IF READING-IS-REJECTED
017500         ADD 1 TO WS-RECORDS-REJECTED
017600     ELSE
017700         ADD 1 TO WS-RECORDS-ADMITTED
017800         PERFORM 710-WRITE-ADMITTED THRU 710-EXIT.
017900     PERFORM 900-READ-INCOMING THRU 900-EXIT.
018000 100-EXIT.
018100     EXIT.
018200
018300 300-VALIDATE-READING.
018400*    RULE 1 - AN "ERROR" STATUS READING HAS TO SHOW SOME SIGN OF
018500*    TROUBLE ON AT LEAST ONE METRIC OR IT IS REJECTED AS A BAD
018600*    ERROR REPORT.  FIXED 04/22/84 - THIS IS AN OR, NOT AN AND -
018700*    SEE THE CHANGE LOG ABOVE.                        RWT 04/22/84
018800     MOVE "300-VALIDATE-READING" TO PARA-NAME.
018900     IF MH-STATUS = "error"
019000         IF MH-TEMPERATURE < MH-RULE1-TEMP-FLOOR
019100            AND MH-VIBRATION < MH-RULE1-VIB-FLOOR
019200             MOVE "Y" TO REJECT-SW
019300             GO TO 300-EXIT.
019400
019500*    RULE 2 - AN IDLE MACHINE HAS NO BUSINESS RUNNING HOT.
019600     IF MH-STATUS = "idle"
019700         IF MH-TEMPERATURE > MH-RULE2-TEMP-CEILING
019800             MOVE "Y" TO REJECT-SW
019900             GO TO 300-EXIT.
020000
020100*    RULE 3 - LOGGED ONLY, NEVER REJECTS.  OPS WANTS TO SEE WHICH
020200*    MACHINE/TIMESTAMP TRIPPED IT.                    KMT 11/04/00
020300     IF MH-VIBRATION > MH-RULE3-VIB-FLOOR
020400        AND MH-TEMPERATURE < MH-RULE3-TEMP-CEILING
020500         ADD 1 TO WS-UNUSUAL-COMBO-COUNT
020600         DISPLAY "** UNUSUAL COMBINATION - HIGH VIBRATION, "
020700                 "LOW TEMPERATURE ** MACHINE=" MH-MACHINE-ID
020800                 " AT=" MH-READING-TIMESTAMP.
020900 300-EXIT.
021000     EXIT.
021100
021200 710-WRITE-ADMITTED.
021300     WRITE MH-READING-REC-O FROM MH-READING-REC.
021400 710-EXIT.
021500     EXIT.
021600
021700 800-OPEN-FILES.
021800     MOVE "800-OPEN-FILES" TO PARA-NAME.
021900     OPEN INPUT READNGIN.
022000     OPEN OUTPUT ADMITOUT, SYSOUT.
022100 800-EXIT.
022200     EXIT.
022300
022400 850-CLOSE-FILES.
022500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
022600     CLOSE READNGIN, ADMITOUT, SYSOUT.
022700 850-EXIT.
022800     EXIT.
022900
023000 900-READ-INCOMING.
023100     MOVE "900-READ-INCOMING" TO PARA-NAME.
023200     READ READNGIN INTO MH-READING-REC
023300         AT END
023400             MOVE "N" TO MORE-DATA-SW.
023500 900-EXIT.
023600     EXIT.
023700
023800 999-CLEANUP.
023900     MOVE "999-CLEANUP" TO PARA-NAME.
024000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024100     DISPLAY "** RECORDS READ **".
024200     DISPLAY WS-RECORDS-READ.
024300     DISPLAY "** RECORDS ADMITTED **".
024400     DISPLAY WS-RECORDS-ADMITTED.
024500     DISPLAY "** RECORDS REJECTED **".
024600     DISPLAY WS-RECORDS-REJECTED.
024700     DISPLAY "** UNUSUAL COMBINATIONS LOGGED **".
024800     DISPLAY WS-UNUSUAL-COMBO-COUNT.
024900     DISPLAY "******** NORMAL END OF JOB MHVALDAT ********".
025000 999-EXIT.
025100     EXIT.
025200
025300 1000-ABEND-RTN.
025400     WRITE SYSOUT-REC FROM ABEND-REC.
025500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025600     DISPLAY "*** ABNORMAL END OF JOB - MHVALDAT ***" UPON CONSOLE.
025700     DIVIDE ZERO-VAL INTO ONE-VAL.
