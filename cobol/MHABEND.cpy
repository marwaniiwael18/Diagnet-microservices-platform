000100******************************************************************
000200*    COPYBOOK     MHABEND                                        *
000300*    STANDARD SYSOUT TRACE LINE WRITTEN AHEAD OF AN ABEND IN     *
000400*    ANY MH- PROGRAM.  SAME SHAPE EVERY MH- JOB HAS USED SINCE   *
000500*    GO-LIVE - PARA-NAME TELLS YOU WHERE IT BLEW UP, EXPECTED/   *
000600*    ACTUAL CARRY WHATEVER TWO VALUES WERE OUT OF BALANCE.       *
000700*                                                   RWT 04/11/84 *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  PARA-NAME                  PIC X(20).
001100     05  FILLER                     PIC X(1) VALUE SPACES.
001200     05  ABEND-REASON               PIC X(60).
001300     05  FILLER                     PIC X(1) VALUE SPACES.
001400     05  EXPECTED-VAL               PIC S9(9) COMP-3.
001500     05  FILLER                     PIC X(1) VALUE SPACES.
001600     05  ACTUAL-VAL                 PIC S9(9) COMP-3.
001700     05  FILLER                     PIC X(37).
001750*    FORCED-ABEND DIVISORS FOR THE 1000-ABEND-RTN IN EVERY
001760*    MH- PROGRAM - DIVIDE ZERO-VAL INTO ONE-VAL BLOWS UP THE
001770*    STEP WITH A CLEAN 0C7 ONCE THE TRACE LINE IS ON SYSOUT.
001780*                                                   RWT 04/11/84
001790 77  ZERO-VAL                       PIC S9(1) COMP-3 VALUE 0.
001800 77  ONE-VAL                        PIC S9(1) COMP-3 VALUE 1.
