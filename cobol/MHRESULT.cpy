000100******************************************************************
000200*    COPYBOOK     MHRESULT                                       *
000300*    ONE ANALYSIS RESULT - WRITTEN BY MHANMLYS TO RESULTOT,      *
000400*    ONE PER MACHINE PER RUN.  CARRIES THE WINDOW'S STATISTICS   *
000500*    ALONGSIDE THE SCORE/STATUS SO A DOWNSTREAM JOB DOES NOT     *
000600*    HAVE TO RE-READ THE ANOMALY FILE TO SEE HOW A MACHINE DID.  *
000700*                                                   RWT 04/11/84 *
000800*    SCORE SENTINEL OF -1.00 MEANS "NOT COMPUTED" - ALWAYS       *
000900*    GATE ON MH-RESULT-INSUFF-DATA, NEVER ON THE SCORE VALUE     *
001000*    ITSELF.                                        RWT 04/18/84 *
001100******************************************************************
001200 01  MH-RESULT-REC.
001300     05  MH-RESULT-MACHINE-ID       PIC X(50).
001400     05  MH-RESULT-HEALTH-SCORE     PIC S9(3)V9(2) COMP-3.
001500     05  MH-RESULT-STATUS           PIC X(17).
001600         88  MH-RESULT-HEALTHY          VALUE 'HEALTHY'.
001700         88  MH-RESULT-WARNING          VALUE 'WARNING'.
001800         88  MH-RESULT-CRITICAL         VALUE 'CRITICAL'.
001900         88  MH-RESULT-INSUFF-DATA      VALUE 'INSUFFICIENT_DATA'.
001910*    FIELD IS X(17) PER THE MH-RESULT ICD (INTERFACE CONTROL
001920*    DOC) ON FILE WITH OPS - "INSUFFICIENT_DATA" RUNS EXACTLY
001930*    17 BYTES, NO PADDING OR TRUNCATION NEEDED.      RWT 04/18/84
002000     05  MH-RESULT-DATA-POINTS      PIC 9(5).
002100     05  MH-RESULT-AVG-TEMPERATURE  PIC S9(3)V9(2) COMP-3.
002200     05  MH-RESULT-MAX-TEMPERATURE  PIC S9(3)V9(2) COMP-3.
002300     05  MH-RESULT-AVG-VIBRATION    PIC S9(1)V9(4) COMP-3.
002400     05  MH-RESULT-MAX-VIBRATION    PIC S9(1)V9(4) COMP-3.
002500     05  MH-RESULT-ANOMALY-COUNT    PIC 9(3).
002600     05  FILLER                     PIC X(10).
