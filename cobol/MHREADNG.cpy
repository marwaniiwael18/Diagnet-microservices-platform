000100******************************************************************
000200*    COPYBOOK     MHREADNG                                       *
000300*    ONE SENSOR READING - SHARED BY MHANMLYS AND MHVALDAT        *
000400*    LAYS OUT THE SAME 100-BYTE RECORD FOR BOTH THE WINDOWED     *
000500*    READINGS FILE (MHANMLYS) AND THE INCOMING-FEED FILE         *
000600*    (MHVALDAT) - A READING THAT PASSES MHVALDAT IS, BYTE FOR    *
000700*    BYTE, WHAT MHANMLYS LATER READS BACK OFF THE TIME-SERIES.   *
000800*                                                   RWT 04/11/84 *
000900*    ADDED LEGACY LOWERCASE STATUS VALUES - SEE BELOW RWT 05/02/84*
001000******************************************************************
001100 01  MH-READING-REC.
001200     05  MH-MACHINE-ID              PIC X(50).
001300     05  MH-READING-TIMESTAMP       PIC X(19).
001400*    REDEFINES THE RAW TIMESTAMP AS ITS YYYY-MM-DD-HH.MM.SS      *
001500*    COMPONENTS SO CALLERS CAN GET AT THE DATE WITHOUT A CALL    *
001600*    TO A DATE-BREAKOUT SUBROUTINE                 RWT 04/11/84 *
001700     05  MH-READING-TS-PARTS REDEFINES MH-READING-TIMESTAMP.
001800         10  MH-TS-YYYY             PIC 9(4).
001900         10  FILLER                 PIC X(1).
002000         10  MH-TS-MM               PIC 9(2).
002100         10  FILLER                 PIC X(1).
002200         10  MH-TS-DD               PIC 9(2).
002300         10  FILLER                 PIC X(1).
002400         10  MH-TS-HH               PIC 9(2).
002500         10  FILLER                 PIC X(1).
002600         10  MH-TS-MI               PIC 9(2).
002700         10  FILLER                 PIC X(1).
002800         10  MH-TS-SS               PIC 9(2).
002900     05  MH-TEMPERATURE             PIC S9(3)V9(2) COMP-3.
003000     05  MH-VIBRATION               PIC S9(1)V9(4) COMP-3.
003100     05  MH-PRESSURE                PIC S9(3)V9(2) COMP-3.
003200*    STATUS CARRIES TWO VOCABULARIES - THE CURRENT UPPERCASE    *
003300*    FEED VALUES AND THE OLDER LOWERCASE FEED VALUES.  BOTH     *
003400*    ARE LEFT ON THE WIRE; MHVALDAT'S RULE 1/RULE 2 GATES TEST  *
003500*    THE LOWERCASE ONES, THE THRESHOLD LOGIC IN MHANMLYS DOES   *
003600*    NOT CARE WHICH VOCABULARY A READING ARRIVED IN. RWT 05/02/84*
003700     05  MH-STATUS                  PIC X(20).
003800         88  MH-STATUS-RUNNING          VALUE 'RUNNING'.
003900         88  MH-STATUS-IDLE             VALUE 'IDLE'.
004000         88  MH-STATUS-WARNING          VALUE 'WARNING'.
004100         88  MH-STATUS-CRITICAL         VALUE 'CRITICAL'.
004200         88  MH-STATUS-LEGACY-RUNNING   VALUE 'running'.
004300         88  MH-STATUS-LEGACY-IDLE      VALUE 'idle'.
004400         88  MH-STATUS-LEGACY-ERROR     VALUE 'error'.
004500         88  MH-STATUS-LEGACY-MAINT     VALUE 'maintenance'.
004600     05  FILLER                     PIC X(2).
