000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MHANMLYS.
000300 AUTHOR. R TANAKA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/11/84.
000600 DATE-COMPILED. 04/11/84.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS THE NIGHTLY ANOMALY-DETECTION PASS
001300*          FOR A SINGLE MACHINE.  IT READS ONE MACHINE'S WINDOW
001400*          OF SENSOR READINGS (ALREADY NARROWED TO THE REQUESTED
001500*          LOOKBACK BY THE EXTRACT JOB THAT FEEDS THIS ONE),
001600*          SCORES THE MACHINE'S HEALTH, AND WRITES ONE RESULT
001700*          RECORD PLUS ZERO OR MORE ANOMALY RECORDS.
001800*
001900*          IF FEWER THAN MH-MIN-DATA-POINTS READINGS SHOW UP ON
002000*          READNGIN, NO SCORING IS ATTEMPTED - THE RESULT RECORD
002100*          IS WRITTEN WITH STATUS INSUFFICIENT_DATA AND THE
002200*          SCORE FIELD LEFT AT THE SENTINEL.
002300*
002400******************************************************************
002500
002600          INPUT FILE              -   READNGIN (ONE MACHINE'S
002700                                       READING WINDOW, PRE-SORTED
002800                                       ASCENDING BY TIMESTAMP)
002900
003000          OUTPUT FILE             -   ANOMLOUT (ANOMALY RECORDS)
003100
003200          OUTPUT FILE             -   RESULTOT (ONE RESULT REC)
003300
003400          DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700* CHANGE LOG
003800*    04/11/84  RWT  TICKET MH-0014  INITIAL VERSION
003900*    04/18/84  RWT  TICKET MH-0017  FIXED SENTINEL SCORE NOT
004000*                   BEING SET WHEN INSUFFICIENT DATA
004100*    05/02/84  RWT  TICKET MH-0019  SAMPLE STDDEV, NOT POPULATION
004200*                   - SEE MHSTDDEV CHANGE LOG
004300*    05/14/84  RWT  TICKET MH-0022  MHSTDDEV NO LONGER CALLS AN
004400*                   INTRINSIC SQRT FUNCTION - NO CHANGE HERE,
004500*                   NOTED FOR THE NEXT READER OF THIS JOB
004600*    11/12/98  RWT  TICKET MH-0031  Y2K READINESS AUDIT OF ALL
004700*                   MH- JOBS' DATE FIELDS - MH-TS-YYYY WAS
004800*                   ALREADY 4-DIGIT, NO CHANGE NEEDED, LOGGED
004900*                   FOR THE CENTURY-DATE COMPLIANCE FILE
005000*    02/11/99  KMT  TICKET MH-0038  ADDED ONE-LINE-PER-MACHINE
005100*                   SUMMARY TO SYSOUT FOR THE OPS CONSOLE - NOT
005200*                   A CONTROL REPORT, JUST A CONVENIENCE DISPLAY
005300*    07/08/03  KMT  TICKET MH-0044  WINDOW TABLE SIZE RAISED
005400*                   FROM 2000 TO 5000 ROWS - M017 WAS OVERFLOWING
005500*                   ON THE 72-HOUR LOOKBACK
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS NEXT-PAGE.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT READNGIN
007100     ASSIGN TO UT-S-READNGIN
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS IFCODE.
007400
007500     SELECT ANOMLOUT
007600     ASSIGN TO UT-S-ANOMLOUT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT RESULTOT
008100     ASSIGN TO UT-S-RESULTOT
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS RFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500****** THIS FILE IS PASSED IN FROM THE UPSTREAM EXTRACT JOB -
009600****** ONE MACHINE, ONE LOOKBACK WINDOW, ALREADY FILTERED -
009700****** THIS PROGRAM DOES NOT RE-FILTER BY MACHINE-ID OR AGE
009800 FD  READNGIN
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 100 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS MH-READING-REC-I.
010400 01  MH-READING-REC-I                PIC X(100).
010500
010600****** ONE ROW PER ANOMALY FOUND - ZERO OR MORE ROWS PER MACHINE
010700 FD  ANOMLOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 50 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS MH-ANOMALY-REC-O.
011300 01  MH-ANOMALY-REC-O                PIC X(50).
011400
011500****** EXACTLY ONE ROW WRITTEN PER RUN OF THIS PROGRAM
011600 FD  RESULTOT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 100 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS MH-RESULT-REC-O.
012200 01  MH-RESULT-REC-O                 PIC X(100).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  IFCODE                     PIC X(2).
012800         88  CODE-READ                  VALUE SPACES.
013000     05  OFCODE                     PIC X(2).
013100         88  CODE-WRITE                 VALUE SPACES.
013200     05  RFCODE                     PIC X(2).
013300         88  CODE-WRITE-RESULT          VALUE SPACES.
013400
013500** QSAM FILE - TYPED OVERLAY OF MH-READING-REC-I
013600 01  MH-READING-REC.
013700     COPY MHREADNG.
013800
013900** QSAM FILE - TYPED OVERLAY OF MH-ANOMALY-REC-O
014000 01  MH-ANOMALY-REC.
014100     COPY MHANOMLY.
014200
014300** QSAM FILE - TYPED OVERLAY OF MH-RESULT-REC-O
014400 01  MH-RESULT-REC.
014500     COPY MHRESULT.
014600
014700* TABLE OF READINGS FOR THE CURRENT MACHINE'S WINDOW - LOADED
014800* ONCE ON THE FIRST PASS, THEN WALKED AGAIN FOR THE THRESHOLD
014900* PASS AND A THIRD TIME FOR THE Z-SCORE PASS (STEP 5 NEEDS THE
015000* MEAN/STDDEV FROM STEP 3, SO IT CANNOT BE FOLDED INTO STEP 3).
015100 01  MH-READING-TAB-AREA.
015200     05  MH-READING-TAB OCCURS 5000 TIMES
015300                        INDEXED BY MH-READING-IX.
015400         10  MH-TAB-MACHINE-ID      PIC X(50).
015500         10  MH-TAB-TIMESTAMP       PIC X(19).
015600         10  MH-TAB-TEMPERATURE     PIC S9(3)V9(2) COMP-3.
015700         10  MH-TAB-VIBRATION       PIC S9(1)V9(4) COMP-3.
015800         10  MH-TAB-PRESSURE        PIC S9(3)V9(2) COMP-3.
015900         10  MH-TAB-STATUS          PIC X(20).
016000* FLAT-ALPHA OVERLAY OF ONE TABLE ROW, USED ONLY BY THE
016100* 950-DISPLAY-SUMMARY TRACE ROUTINE SO IT CAN DISPLAY A ROW
016200* WITHOUT UNPACKING EACH COMP-3 FIELD BY HAND.
016300     05  MH-READING-TAB-ALPHA REDEFINES MH-READING-TAB
016400                        OCCURS 5000 TIMES
016500                        INDEXED BY MH-ALPHA-IX.
016600         10  MH-TAB-ALPHA-ROW       PIC X(98).
016700
016800 77  WS-READING-COUNT               PIC 9(5) COMP.
016900
017000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017100     05  WS-TEMP-SUM                PIC S9(9)V9(4) COMP-3.
017200     05  WS-TEMP-SUM-SQ             PIC S9(9)V9(4) COMP-3.
017300     05  WS-TEMP-MAX                PIC S9(3)V9(2) COMP-3.
017400     05  WS-TEMP-MEAN               PIC S9(3)V9(4) COMP-3.
017500     05  WS-TEMP-STDDEV             PIC S9(3)V9(4) COMP-3.
017600     05  WS-VIB-SUM                 PIC S9(9)V9(4) COMP-3.
017700     05  WS-VIB-SUM-SQ              PIC S9(9)V9(4) COMP-3.
017800     05  WS-VIB-MAX                 PIC S9(1)V9(4) COMP-3.
017900     05  WS-VIB-MEAN                PIC S9(1)V9(4) COMP-3.
018000     05  WS-VIB-STDDEV              PIC S9(1)V9(4) COMP-3.
018100     05  WS-ANOMALY-COUNT           PIC 9(3) COMP.
018200     05  WS-CRITICAL-COUNT          PIC 9(3) COMP.
018300     05  WS-WARNING-COUNT           PIC 9(3) COMP.
018400     05  WS-ZSCORE-WORK             PIC S9(3)V9(4) COMP-3.
018500     05  WS-ZSCORE-LIMIT-WORK       PIC S9(3)V9(4) COMP-3.
018600
018700 01  MH-CONSTANTS.
018800     05  MH-ZSCORE-THRESHOLD        PIC 9(1) COMP-3 VALUE 3.
018900     05  MH-MIN-DATA-POINTS         PIC 9(5) COMP VALUE 10.
019000     05  MH-TEMP-WARNING            PIC S9(3)V9(2) COMP-3
019100                                    VALUE +80.00.
019200     05  MH-TEMP-CRITICAL           PIC S9(3)V9(2) COMP-3
019300                                    VALUE +100.00.
019400     05  MH-VIB-WARNING             PIC S9(1)V9(4) COMP-3
019500                                    VALUE +.5000.
019600     05  MH-VIB-CRITICAL            PIC S9(1)V9(4) COMP-3
019700                                    VALUE +.8000.
019800
019805* CALLER-SIDE SHAPE OF MHSTDDEV'S LINKAGE RECORD - MUST MATCH
019810* MHSTDDEV'S STDDEV-CALC-REC FIELD-FOR-FIELD.  RETURN-CD IS
019815* DECLARED HERE THE SAME WAY OTHER MH- JOBS DECLARE A LINKAGE
019820* RETURN CODE AHEAD OF A CALL.                   RWT 07/08/03
019825 01  STDDEV-CALC-REC.
019830     05  SD-READING-COUNT           PIC 9(5) COMP.
019835     05  SD-SUM                     PIC S9(9)V9(4) COMP-3.
019840     05  SD-SUM-OF-SQUARES          PIC S9(9)V9(4) COMP-3.
019845     05  SD-MEAN                    PIC S9(3)V9(4) COMP-3.
019850     05  SD-STD-DEV                 PIC S9(3)V9(4) COMP-3.
019855 77  RETURN-CD                      PIC 9(4) COMP.
019900 01  WS-HEALTH-SCORE-WORK           PIC S9(3)V9(2) COMP-3.
020000* EDIT-PICTURE VIEW OF THE SCORE, CARRIED SOLELY FOR THE
020100* 950-DISPLAY-SUMMARY TRACE LINE - THE RESULT RECORD ITSELF
020200* USES WS-HEALTH-SCORE-WORK DIRECTLY.
020300 01  WS-HEALTH-SCORE-EDIT REDEFINES WS-HEALTH-SCORE-WORK
020400                          PIC S9(3)V9(2).
020500
020600 77  MORE-DATA-SW                   PIC X(01) VALUE "Y".
020700     88  NO-MORE-DATA                   VALUE "N".
020800 77  INSUFFICIENT-DATA-SW           PIC X(01) VALUE "N".
020900     88  DATA-IS-INSUFFICIENT          VALUE "Y".
021000 77  PARA-NAME                      PIC X(20) VALUE SPACES.
021020* CAPTURED OFF THE FIRST READ, NOT OFF ROW 1 OF MH-READING-TAB -
021030* A ZERO-ROW WINDOW NEVER TOUCHES THE TABLE, SO THE TABLE ROW
021040* CANNOT BE TRUSTED TO ATTRIBUTE THE INSUFFICIENT-DATA RESULT.
021045*                                                  RWT 07/08/03
021050 77  WS-MACHINE-ID-SAVE             PIC X(50) VALUE SPACES.
021100
021200 01  MISC-WS-FLDS.
021400     05  WS-DATE                    PIC 9(6).
021410*    BROKEN-OUT VIEW OF THE RUN DATE FOR THE SYSOUT BANNER -
021420*    SAME YY/MM/DD SPLIT EVERY MH- JOB USES.     RWT 04/11/84
021430     05  WS-DATE-PARTS REDEFINES WS-DATE.
021440         10  WS-DATE-YY             PIC 9(2).
021450         10  WS-DATE-MM             PIC 9(2).
021460         10  WS-DATE-DD             PIC 9(2).
021500
021600 COPY MHABEND.
021700
021800 LINKAGE SECTION.
021900
022000 PROCEDURE DIVISION.
022100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022200     PERFORM 100-LOAD-WINDOW THRU 100-EXIT
022300             UNTIL NO-MORE-DATA.
022400     PERFORM 200-CHECK-SUFFICIENCY THRU 200-EXIT.
022500     IF NOT DATA-IS-INSUFFICIENT
022600         PERFORM 300-ACCUMULATE-STATS THRU 300-EXIT
022700         PERFORM 400-THRESHOLD-CHECKS THRU 400-EXIT
022800         PERFORM 500-STATISTICAL-CHECKS THRU 500-EXIT
022900         PERFORM 600-SCORE-AND-STATUS THRU 600-EXIT.
023000     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
023100     PERFORM 999-CLEANUP THRU 999-EXIT.
023200     MOVE +0 TO RETURN-CODE.
023300     GOBACK.
023400
023500 000-HOUSEKEEPING.
023600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023700     DISPLAY "******** BEGIN JOB MHANMLYS ********".
023800     ACCEPT  WS-DATE FROM DATE.
023900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-READING-COUNT.
023950     MOVE SPACES TO WS-MACHINE-ID-SAVE.
024000     MOVE "N" TO INSUFFICIENT-DATA-SW.
024100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024200 000-EXIT.
024300     EXIT.
024400
024500 100-LOAD-WINDOW.
024600     MOVE "100-LOAD-WINDOW" TO PARA-NAME.
024700     READ READNGIN INTO MH-READING-REC
024800         AT END
024900             MOVE "N" TO MORE-DATA-SW
025000             GO TO 100-EXIT
025100     END-READ.
025200     IF WS-READING-COUNT = 5000
025300         MOVE "** READING WINDOW EXCEEDS TABLE CAPACITY"
025400                                  TO ABEND-REASON
025500         GO TO 1000-ABEND-RTN.
025600     ADD 1 TO WS-READING-COUNT.
025650     MOVE MH-MACHINE-ID      TO WS-MACHINE-ID-SAVE.
025700     SET MH-READING-IX TO WS-READING-COUNT.
025800     MOVE MH-MACHINE-ID      TO MH-TAB-MACHINE-ID (MH-READING-IX).
025900     MOVE MH-READING-TIMESTAMP
026000                             TO MH-TAB-TIMESTAMP  (MH-READING-IX).
026100     MOVE MH-TEMPERATURE     TO MH-TAB-TEMPERATURE(MH-READING-IX).
026200     MOVE MH-VIBRATION       TO MH-TAB-VIBRATION  (MH-READING-IX).
026300     MOVE MH-PRESSURE        TO MH-TAB-PRESSURE   (MH-READING-IX).
026400     MOVE MH-STATUS          TO MH-TAB-STATUS     (MH-READING-IX).
026500 100-EXIT.
026600     EXIT.
026700
026800 200-CHECK-SUFFICIENCY.
026900     MOVE "200-CHECK-SUFFICIENCY" TO PARA-NAME.
027000     IF WS-READING-COUNT < MH-MIN-DATA-POINTS
027100         MOVE "Y" TO INSUFFICIENT-DATA-SW
027200         MOVE -1.00 TO WS-HEALTH-SCORE-WORK
027300         MOVE "INSUFFICIENT_DATA" TO MH-RESULT-STATUS.
027400 200-EXIT.
027500     EXIT.
027600
027700 300-ACCUMULATE-STATS.
027800     MOVE "300-ACCUMULATE-STATS" TO PARA-NAME.
027900     PERFORM 310-ACCUMULATE-ONE-READING THRU 310-EXIT
028000             VARYING MH-READING-IX FROM 1 BY 1
028100             UNTIL MH-READING-IX > WS-READING-COUNT.
028200
028300     MOVE WS-READING-COUNT   TO SD-READING-COUNT.
028400     MOVE WS-TEMP-SUM        TO SD-SUM.
028500     MOVE WS-TEMP-SUM-SQ     TO SD-SUM-OF-SQUARES.
028600     CALL "MHSTDDEV" USING STDDEV-CALC-REC, RETURN-CD.
028700     MOVE SD-MEAN            TO WS-TEMP-MEAN.
028800     MOVE SD-STD-DEV         TO WS-TEMP-STDDEV.
028900
029000     MOVE WS-READING-COUNT   TO SD-READING-COUNT.
029100     MOVE WS-VIB-SUM         TO SD-SUM.
029200     MOVE WS-VIB-SUM-SQ      TO SD-SUM-OF-SQUARES.
029300     CALL "MHSTDDEV" USING STDDEV-CALC-REC, RETURN-CD.
029400     MOVE SD-MEAN            TO WS-VIB-MEAN.
029500     MOVE SD-STD-DEV         TO WS-VIB-STDDEV.
029600 300-EXIT.
029700     EXIT.
029800
029900 310-ACCUMULATE-ONE-READING.
030000     ADD MH-TAB-TEMPERATURE (MH-READING-IX) TO WS-TEMP-SUM.
030100     COMPUTE WS-TEMP-SUM-SQ =
030200             WS-TEMP-SUM-SQ +
030300             (MH-TAB-TEMPERATURE (MH-READING-IX) *
030400              MH-TAB-TEMPERATURE (MH-READING-IX)).
030500     IF MH-TAB-TEMPERATURE (MH-READING-IX) > WS-TEMP-MAX
030600         MOVE MH-TAB-TEMPERATURE (MH-READING-IX) TO WS-TEMP-MAX.
030700
030800     ADD MH-TAB-VIBRATION (MH-READING-IX) TO WS-VIB-SUM.
030900     COMPUTE WS-VIB-SUM-SQ =
031000             WS-VIB-SUM-SQ +
031100             (MH-TAB-VIBRATION (MH-READING-IX) *
031200              MH-TAB-VIBRATION (MH-READING-IX)).
031300     IF MH-TAB-VIBRATION (MH-READING-IX) > WS-VIB-MAX
031400         MOVE MH-TAB-VIBRATION (MH-READING-IX) TO WS-VIB-MAX.
031500 310-EXIT.
031600     EXIT.
031700
031800 400-THRESHOLD-CHECKS.
031900     MOVE "400-THRESHOLD-CHECKS" TO PARA-NAME.
032000     PERFORM 410-TEMP-THRESHOLD-CHECK THRU 410-EXIT
032100             VARYING MH-READING-IX FROM 1 BY 1
032200             UNTIL MH-READING-IX > WS-READING-COUNT.
032300     PERFORM 420-VIB-THRESHOLD-CHECK THRU 420-EXIT
032400             VARYING MH-READING-IX FROM 1 BY 1
032500             UNTIL MH-READING-IX > WS-READING-COUNT.
032600 400-EXIT.
032700     EXIT.
032800
032900 410-TEMP-THRESHOLD-CHECK.
033000*    CRITICAL IS CHECKED FIRST AND SHORT-CIRCUITS WARNING -
033100*    A READING IS NEVER BOTH ON THE SAME METRIC.   RWT 04/11/84
033200     IF MH-TAB-TEMPERATURE (MH-READING-IX) >= MH-TEMP-CRITICAL
033300         MOVE "TEMPERATURE"  TO MH-ANOM-TYPE
033400         MOVE "CRITICAL"     TO MH-ANOM-SEVERITY
033500         MOVE MH-TAB-TEMPERATURE (MH-READING-IX)
033600                             TO MH-ANOM-VALUE
033700         MOVE MH-TEMP-CRITICAL TO MH-ANOM-THRESHOLD
033800         MOVE MH-TAB-TIMESTAMP (MH-READING-IX)
033900                             TO MH-ANOM-DETECTED-AT
034000         ADD 1 TO WS-CRITICAL-COUNT
034100         PERFORM 710-WRITE-ANOMALY THRU 710-EXIT
034200         GO TO 410-EXIT.
034300     IF MH-TAB-TEMPERATURE (MH-READING-IX) >= MH-TEMP-WARNING
034400         MOVE "TEMPERATURE"  TO MH-ANOM-TYPE
034500         MOVE "WARNING"      TO MH-ANOM-SEVERITY
034600         MOVE MH-TAB-TEMPERATURE (MH-READING-IX)
034700                             TO MH-ANOM-VALUE
034800         MOVE MH-TEMP-WARNING TO MH-ANOM-THRESHOLD
034900         MOVE MH-TAB-TIMESTAMP (MH-READING-IX)
035000                             TO MH-ANOM-DETECTED-AT
035100         ADD 1 TO WS-WARNING-COUNT
035200         PERFORM 710-WRITE-ANOMALY THRU 710-EXIT.
035300 410-EXIT.
035400     EXIT.
035500
035600 420-VIB-THRESHOLD-CHECK.
035700     IF MH-TAB-VIBRATION (MH-READING-IX) >= MH-VIB-CRITICAL
035800         MOVE "VIBRATION"    TO MH-ANOM-TYPE
035900         MOVE "CRITICAL"     TO MH-ANOM-SEVERITY
036000         MOVE MH-TAB-VIBRATION (MH-READING-IX)
036100                             TO MH-ANOM-VALUE
036200         MOVE MH-VIB-CRITICAL TO MH-ANOM-THRESHOLD
036300         MOVE MH-TAB-TIMESTAMP (MH-READING-IX)
036400                             TO MH-ANOM-DETECTED-AT
036500         ADD 1 TO WS-CRITICAL-COUNT
036600         PERFORM 710-WRITE-ANOMALY THRU 710-EXIT
036700         GO TO 420-EXIT.
036800     IF MH-TAB-VIBRATION (MH-READING-IX) >= MH-VIB-WARNING
036900         MOVE "VIBRATION"    TO MH-ANOM-TYPE
037000         MOVE "WARNING"      TO MH-ANOM-SEVERITY
037100         MOVE MH-TAB-VIBRATION (MH-READING-IX)
037200                             TO MH-ANOM-VALUE
037300         MOVE MH-VIB-WARNING TO MH-ANOM-THRESHOLD
037400         MOVE MH-TAB-TIMESTAMP (MH-READING-IX)
037500                             TO MH-ANOM-DETECTED-AT
037600         ADD 1 TO WS-WARNING-COUNT
037700         PERFORM 710-WRITE-ANOMALY THRU 710-EXIT.
037800 420-EXIT.
037900     EXIT.
038000
038100 500-STATISTICAL-CHECKS.
038200     MOVE "500-STATISTICAL-CHECKS" TO PARA-NAME.
038300     IF WS-TEMP-STDDEV > 0
038400         PERFORM 510-TEMP-ZSCORE-CHECK THRU 510-EXIT
038500                 VARYING MH-READING-IX FROM 1 BY 1
038600                 UNTIL MH-READING-IX > WS-READING-COUNT.
038700     IF WS-VIB-STDDEV > 0
038800         PERFORM 520-VIB-ZSCORE-CHECK THRU 520-EXIT
038900                 VARYING MH-READING-IX FROM 1 BY 1
039000                 UNTIL MH-READING-IX > WS-READING-COUNT.
039100 500-EXIT.
039200     EXIT.
039300
039400 510-TEMP-ZSCORE-CHECK.
039500     COMPUTE WS-ZSCORE-WORK =
039600             (MH-TAB-TEMPERATURE (MH-READING-IX) - WS-TEMP-MEAN)
039700             / WS-TEMP-STDDEV.
039800     IF WS-ZSCORE-WORK < 0
039900         MULTIPLY WS-ZSCORE-WORK BY -1 GIVING WS-ZSCORE-WORK.
040000     IF WS-ZSCORE-WORK > MH-ZSCORE-THRESHOLD
040100         COMPUTE WS-ZSCORE-LIMIT-WORK =
040200                 WS-TEMP-MEAN +
040300                 (MH-ZSCORE-THRESHOLD * WS-TEMP-STDDEV)
040400         MOVE "TEMPERATURE"  TO MH-ANOM-TYPE
040500         MOVE "WARNING"      TO MH-ANOM-SEVERITY
040600         MOVE MH-TAB-TEMPERATURE (MH-READING-IX)
040700                             TO MH-ANOM-VALUE
040800         MOVE WS-ZSCORE-LIMIT-WORK TO MH-ANOM-THRESHOLD
040900         MOVE MH-TAB-TIMESTAMP (MH-READING-IX)
041000                             TO MH-ANOM-DETECTED-AT
041100         ADD 1 TO WS-WARNING-COUNT
041200         PERFORM 710-WRITE-ANOMALY THRU 710-EXIT.
041300 510-EXIT.
041400     EXIT.
041500
041600 520-VIB-ZSCORE-CHECK.
041700     COMPUTE WS-ZSCORE-WORK =
041800             (MH-TAB-VIBRATION (MH-READING-IX) - WS-VIB-MEAN)
041900             / WS-VIB-STDDEV.
042000     IF WS-ZSCORE-WORK < 0
042100         MULTIPLY WS-ZSCORE-WORK BY -1 GIVING WS-ZSCORE-WORK.
042200     IF WS-ZSCORE-WORK > MH-ZSCORE-THRESHOLD
042300         COMPUTE WS-ZSCORE-LIMIT-WORK =
042400                 WS-VIB-MEAN +
042500                 (MH-ZSCORE-THRESHOLD * WS-VIB-STDDEV)
042600         MOVE "VIBRATION"    TO MH-ANOM-TYPE
042700         MOVE "WARNING"      TO MH-ANOM-SEVERITY
042800         MOVE MH-TAB-VIBRATION (MH-READING-IX)
042900                             TO MH-ANOM-VALUE
043000         MOVE WS-ZSCORE-LIMIT-WORK TO MH-ANOM-THRESHOLD
043100         MOVE MH-TAB-TIMESTAMP (MH-READING-IX)
043200                             TO MH-ANOM-DETECTED-AT
043300         ADD 1 TO WS-WARNING-COUNT
043400         PERFORM 710-WRITE-ANOMALY THRU 710-EXIT.
043500 520-EXIT.
043600     EXIT.
043700
043800 600-SCORE-AND-STATUS.
043900     MOVE "600-SCORE-AND-STATUS" TO PARA-NAME.
044000     COMPUTE WS-ANOMALY-COUNT = WS-CRITICAL-COUNT + WS-WARNING-COUNT.
044100     COMPUTE WS-HEALTH-SCORE-WORK ROUNDED =
044200             100.00 - (WS-CRITICAL-COUNT * 20.00)
044300                     - (WS-WARNING-COUNT * 5.00).
044400     IF WS-HEALTH-SCORE-WORK < 0
044500         MOVE ZERO TO WS-HEALTH-SCORE-WORK.
044600
044700     IF WS-HEALTH-SCORE-WORK >= 80.00
044800         MOVE "HEALTHY"  TO MH-RESULT-STATUS
044900     ELSE
045000     IF WS-HEALTH-SCORE-WORK >= 50.00
045100         MOVE "WARNING"  TO MH-RESULT-STATUS
045200     ELSE
045300         MOVE "CRITICAL" TO MH-RESULT-STATUS.
045400 600-EXIT.
045500     EXIT.
045600
045700 700-WRITE-RESULT.
045800     MOVE "700-WRITE-RESULT" TO PARA-NAME.
045900     MOVE WS-MACHINE-ID-SAVE TO MH-RESULT-MACHINE-ID.
046000     MOVE WS-HEALTH-SCORE-WORK  TO MH-RESULT-HEALTH-SCORE.
046100     MOVE WS-READING-COUNT      TO MH-RESULT-DATA-POINTS.
046200     IF NOT DATA-IS-INSUFFICIENT
046300         MOVE WS-TEMP-MEAN      TO MH-RESULT-AVG-TEMPERATURE
046400         MOVE WS-TEMP-MAX       TO MH-RESULT-MAX-TEMPERATURE
046500         MOVE WS-VIB-MEAN       TO MH-RESULT-AVG-VIBRATION
046600         MOVE WS-VIB-MAX        TO MH-RESULT-MAX-VIBRATION
046700         MOVE WS-ANOMALY-COUNT  TO MH-RESULT-ANOMALY-COUNT
046800     ELSE
046900         MOVE ZERO TO MH-RESULT-AVG-TEMPERATURE
047000         MOVE ZERO TO MH-RESULT-MAX-TEMPERATURE
047100         MOVE ZERO TO MH-RESULT-AVG-VIBRATION
047200         MOVE ZERO TO MH-RESULT-MAX-VIBRATION
047300         MOVE ZERO TO MH-RESULT-ANOMALY-COUNT.
047400     WRITE MH-RESULT-REC-O FROM MH-RESULT-REC.
047500     PERFORM 950-DISPLAY-SUMMARY THRU 950-EXIT.
047600 700-EXIT.
047700     EXIT.
047800
047900 710-WRITE-ANOMALY.
048000     WRITE MH-ANOMALY-REC-O FROM MH-ANOMALY-REC.
048100 710-EXIT.
048200     EXIT.
048300
048400 800-OPEN-FILES.
048500     MOVE "800-OPEN-FILES" TO PARA-NAME.
048600     OPEN INPUT READNGIN.
048700     OPEN OUTPUT ANOMLOUT, RESULTOT, SYSOUT.
048800 800-EXIT.
048900     EXIT.
049000
049100 850-CLOSE-FILES.
049200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
049300     CLOSE READNGIN, ANOMLOUT, RESULTOT, SYSOUT.
049400 850-EXIT.
049500     EXIT.
049600
049700 950-DISPLAY-SUMMARY.
049800*    NOT A PRINTED REPORT - JUST AN OPS-CONSOLE CONVENIENCE LINE
049900*    SO WHOEVER IS WATCHING THE BATCH WINDOW CAN SEE A MACHINE'S
050000*    OUTCOME WITHOUT PULLING RESULTOT.             KMT 02/11/99
050100     MOVE WS-HEALTH-SCORE-WORK TO WS-HEALTH-SCORE-EDIT.
050200     DISPLAY "MACHINE=" MH-RESULT-MACHINE-ID
050300             " STATUS=" MH-RESULT-STATUS
050400             " SCORE=" WS-HEALTH-SCORE-EDIT
050500             " ANOMALIES=" MH-RESULT-ANOMALY-COUNT.
050600 950-EXIT.
050700     EXIT.
050800
050900 999-CLEANUP.
051000     MOVE "999-CLEANUP" TO PARA-NAME.
051100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051200     DISPLAY "** READINGS READ **".
051300     DISPLAY WS-READING-COUNT.
051400     DISPLAY "** ANOMALIES FOUND **".
051500     DISPLAY WS-ANOMALY-COUNT.
051600     DISPLAY "** CRITICAL COUNT **".
051700     DISPLAY WS-CRITICAL-COUNT.
051800     DISPLAY "** WARNING COUNT **".
051900     DISPLAY WS-WARNING-COUNT.
052000     DISPLAY "******** NORMAL END OF JOB MHANMLYS ********".
052100 999-EXIT.
052200     EXIT.
052300
052400 1000-ABEND-RTN.
052500     WRITE SYSOUT-REC FROM ABEND-REC.
052600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052700     DISPLAY "*** ABNORMAL END OF JOB - MHANMLYS ***" UPON CONSOLE.
052800     DIVIDE ZERO-VAL INTO ONE-VAL.
